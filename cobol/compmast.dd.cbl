000100*----------------------------------------------------------------
000200* CMP-REC -- COMPANY-MASTER RECORD.  BUSINESS-SUBTYPE ACCOUNTS
000300* CARRY A COMPANY-ID POINTING BACK TO ONE OF THESE.  FILE IS
000400* RELATIVE, ACCESS DYNAMIC, KEYED ON CMP-COMPANY-ID.  LOOKUP BY
000500* CMP-COMPANY-NUMBER IS A LINEAR SCAN (SEE READ-CMP-BY-NUMBER IN
000600* SETAC2000) -- UNIQUENESS OF THE COMPANY NUMBER IS ENFORCED BY
000700* THAT SCAN FINDING NOTHING, NOT BY ANY KEY ON THE FILE ITSELF.
000800*----------------------------------------------------------------
000900 01  CMP-REC.
001000     05  CMP-COMPANY-ID              PIC S9(9)   COMP-3.
001100     05  CMP-COMPANY-NUMBER          PIC X(20).
001200     05  CMP-COMPANY-NUMBER-R REDEFINES CMP-COMPANY-NUMBER.
001300         10  CMP-COMPANY-NUMBER-TEST PIC 9(20).
001400     05  CMP-COMPANY-NAME            PIC X(60).
001500     05  CMP-OWNER-ID                PIC S9(9)   COMP-3.
001600     05  FILLER                      PIC X(40).
