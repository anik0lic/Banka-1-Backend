000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETAC2000.
000300 AUTHOR.        R. T. FELDMAN.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - EDP DEPT.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL DP USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 03/14/91 RTF AC0101  ORIGINAL WRITE-UP.  REPLACES THE ONLINE    AC0101  
001200*               ACCOUNT-OPEN SCREEN FLOW WITH A BATCH JOB THAT    AC0101  
001300*               RUNS OFF A REQUEST EXTRACT FROM THE TELLER        AC0101  
001400*               PLATFORM AT NIGHT.                                AC0101  
001500* 09/02/91 RTF AC0109  ADDED TYPE/CURRENCY EDIT PER AUDIT.        AC0109  
001600* 04/17/92 EJ  AC0122  RESERVED-BALANCE WAS COMING OUT ZERO ON    AC0122  
001700*               SAVINGS ACCTS.  NOW FORCED TO 100.00 FOR ALL.     AC0122  
001800* 11/30/92 EJ  AC0131  4-YEAR EXPIRATION DATE ADDED PER OPS.      AC0131  
001900* 06/08/93 GMK AC0140  COMPANY OWNER CHECK ADDED -- A 2ND         AC0140  
002000*               BUSINESS ACCT UNDER THE SAME COMPANY NUMBER       AC0140  
002100*               WAS LETTING A DIFFERENT CUSTOMER CLAIM IT.        AC0140  
002200* 02/14/94 GMK AC0148  ACCOUNT NUMBER GENERATOR REWRITTEN --      AC0148  
002300*               WAS COLLIDING ON THE OLD 2-DIGIT RANDOM FILL.     AC0148  
002400* 08/22/94 RTF AC0162  CARD-REQUEST AND E-MAIL TRIGGER RECORDS    AC0162  
002500*               SPLIT OFF SO DOWNSTREAM JOBS CAN PICK THEM UP     AC0162  
002600*               WITHOUT WAITING ON MESSAGE QUEUE MIDDLEWARE.      AC0162  
002700* 05/03/95 PNP AC0177  FOREIGN CURRENCY SUBTYPE EDIT TIGHTENED.   AC0177  
002800* 01/19/96 PNP AC0188  NO-EMPLOYEE-ID ABORT WAS FALLING THROUGH   AC0188  
002900*               TO THE NOT-FOUND MESSAGE.  NOW ITS OWN MESSAGE.   AC0188  
003000* 10/02/97 CAS AC0203  LINEAR-SCAN COMPANY LOOKUP REPLACED THE    AC0203  
003100*               OLD SORTED-TAPE MATCH -- COMPANY FILE IS NOW      AC0203  
003200*               RELATIVE AND SMALL ENOUGH TO SCAN DIRECTLY.       AC0203  
003300* 12/09/98 CAS AC0299  Y2K -- ALL PACKED YEAR FIELDS IN THIS      AC0299  
003400*               PROGRAM WERE ALREADY S9(3) COMP-3 (1900-BASED).   AC0299  
003500*               EPOCH-SECONDS FIELDS DO NOT NEED ANY CHANGE.      AC0299  
003600*               VERIFIED AGAINST THE 2000 AND 2001 TEST DECKS.    AC0299  
003700* 07/11/00 CAS AC0311  TEST-RUN UPSI SWITCH ADDED SO OPS CAN      AC0311  
003800*               RUN A REQUEST WITHOUT TRIPPING THE CARD/EMAIL     AC0311  
003900*               TRIGGER FILES DURING PARALLEL TESTING.            AC0311  
004000* 03/26/02 GMK AC0340  DAILY/MONTHLY LIMIT DEFAULTS WERE NOT      AC0340  
004100*               BEING FORCED TO ZERO WHEN OMITTED ON THE          AC0340  
004200*               REQUEST EXTRACT.  FIXED IN APPLY-DEFAULT-AMTS.    AC0340  
004210* 08/04/03 CAS AC0355  RUN-SEQUENCE COUNTER ADDED -- DISPLAYED    AC0355  
004220*               ON THE TRAILER LINE SO THE OPERATOR CONSOLE LOG   AC0355  
004230*               CAN BE TIED BACK TO THE JOB LOG.                  AC0355  
004300*----------------------------------------------------------------
004400*
004500* THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/26/2002
004600* THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/26/2002
004700*
004800* PURPOSE -- READS ONE ACCOUNT-OPEN REQUEST OFF THE NIGHTLY
004900* TELLER EXTRACT, VALIDATES IT, RESOLVES OR CREATES THE OWNING
005000* COMPANY WHEN THE ACCOUNT IS A BUSINESS ACCOUNT, DEFAULTS THE
005100* MONEY FIELDS, BUILDS THE 18-CHARACTER ACCOUNT NUMBER, WRITES
005200* THE NEW ACCOUNT-MASTER RECORD, AND DROPS A CARD-REQUEST AND/OR
005300* AN E-MAIL TRIGGER RECORD FOR THE DOWNSTREAM JOBS THAT OWN
005400* THOSE SUBSYSTEMS.  ONE REQUEST PER RUN -- NOT A TAPE-STYLE
005500* MULTI-RECORD BATCH LOOP.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS ALL-DIGITS IS '0' THRU '9'
006200     UPSI-0 IS WS-TEST-RUN-SWITCH.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600* /users/public/acctreq.dat
006700     SELECT ACT-REQUEST-FILE ASSIGN TO DYNAMIC ACT-REQ-PATH
006800            ORGANIZATION RECORD SEQUENTIAL.
006900* /users/public/acctmast.dat
007000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO DYNAMIC ACM-MAST-PATH
007100            ORGANIZATION IS RELATIVE
007200            ACCESS MODE IS DYNAMIC
007300            RELATIVE KEY IS WS-ACM-RELKEY.
007400* /users/public/compmast.dat
007500     SELECT COMPANY-MASTER-FILE ASSIGN TO DYNAMIC CMP-MAST-PATH
007600            ORGANIZATION IS RELATIVE
007700            ACCESS MODE IS DYNAMIC
007800            RELATIVE KEY IS WS-CMP-RELKEY.
007900* /users/public/custmast.dat
008000     SELECT CUSTOMER-MASTER-FILE ASSIGN TO DYNAMIC CST-MAST-PATH
008100            ORGANIZATION IS RELATIVE
008200            ACCESS MODE IS DYNAMIC
008300            RELATIVE KEY IS WS-CST-RELKEY.
008400*
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  ACT-REQUEST-FILE
009000     RECORD CONTAINS 181 CHARACTERS
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS ACT-REQUEST-LINE.
009300 01  ACT-REQUEST-LINE                PIC X(181).
009400*
009500 FD  ACCOUNT-MASTER-FILE
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS ACM-REC.
009800     COPY 'actmast.dd.cbl'.
009900*
010000 FD  COMPANY-MASTER-FILE
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS CMP-REC.
010300     COPY 'compmast.dd.cbl'.
010400*
010500 FD  CUSTOMER-MASTER-FILE
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS CST-REC.
010800     COPY 'custmast.dd.cbl'.
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200     COPY 'act1100.cbl'.
011300*
011400 01  WS-PATHS.
011500     05  ACT-REQ-PATH.
011600         10  FILLER                  PIC X(14)
011700                VALUE '/users/public/'.
011800         10  ACT-REQ-NAME             PIC X(64).
011900     05  ACM-MAST-PATH.
012000         10  FILLER                  PIC X(14)
012100                VALUE '/users/public/'.
012200         10  FILLER                  PIC X(64)
012300                VALUE 'acctmast.dat'.
012400     05  CMP-MAST-PATH.
012500         10  FILLER                  PIC X(14)
012600                VALUE '/users/public/'.
012700         10  FILLER                  PIC X(64)
012800                VALUE 'compmast.dat'.
012900     05  CST-MAST-PATH.
013000         10  FILLER                  PIC X(14)
013100                VALUE '/users/public/'.
013200         10  FILLER                  PIC X(64)
013300                VALUE 'custmast.dat'.
013400*
013500 01  WS-COMMAND-LINE                 PIC X(100).
013600 01  WS-EMPLOYEE-ID-X                PIC X(9).
013700 01  WS-EMPLOYEE-ID-X-R REDEFINES WS-EMPLOYEE-ID-X.
013800     05  WS-EMPLOYEE-ID               PIC 9(9).
013900 01  WS-JOB                          PIC X(7).
013910*
013920* 08/04/03 CAS AC0355  RUN-SEQUENCE COUNTER ADDED SO THE OPERATOR   AC0355
013930*     CONSOLE LOG CAN BE MATCHED BACK TO THE JOB LOG ENTRY FOR      AC0355
013940*     THIS SUBMISSION -- ONE REQUEST PER RUN, SO THIS IS ALWAYS 1,  AC0355
013950*     BUT IT IS CARRIED AS ITS OWN 77-LEVEL THE WAY THE OLD         AC0355
013960*     TTY-CONSOLE JOBS ALWAYS COUNTED A RUN.                        AC0355
013970 77  WS-RUN-SEQ-CTR                  PIC S9(4)  COMP  VALUE 0.
014000*
014100 01  WS-SWITCHES.
014200     05  WS-ABORT-SW                  PIC X(1)   VALUE 'N'.
014300         88  WS-ABORT                     VALUE 'Y'.
014400     05  WS-REJECT-SW                 PIC X(1)   VALUE 'N'.
014500         88  WS-REJECTED                  VALUE 'Y'.
014600     05  WS-CUSTOMER-FOUND-SW         PIC X(1)   VALUE 'N'.
014700         88  WS-CUSTOMER-FOUND            VALUE 'Y'.
014800     05  WS-COMPANY-FOUND-SW          PIC X(1)   VALUE 'N'.
014900         88  WS-COMPANY-FOUND             VALUE 'Y'.
015000     05  WS-ACM-EOF-SW                PIC 9(1)   VALUE 0.
015100     05  WS-CUR-YEAR-LEAP-SW          PIC X(1)   VALUE 'N'.
015200         88  WS-CUR-YEAR-IS-LEAP           VALUE 'Y'.
015210     05  FILLER                       PIC X(4).
015300*
015400 01  WS-REJECT-MESSAGE               PIC X(60).
015500*
015600 01  WS-RELATIVE-KEYS.
015700     05  WS-ACM-RELKEY                PIC S9(9)  COMP.
015800     05  WS-CMP-RELKEY                PIC S9(9)  COMP.
015900     05  WS-CST-RELKEY                PIC S9(9)  COMP.
016000     05  WS-ACM-HIGH-KEY               PIC S9(9)  COMP VALUE 0.
016100     05  WS-CMP-HIGH-KEY               PIC S9(9)  COMP VALUE 0.
016110     05  FILLER                        PIC X(4).
016200*
016300 01  WS-DATE-TIME-WORK.
016400     05  WS-CURRENT-YYYYMMDD.
016500         10  WS-CUR-CCYY              PIC 9(4).
016600         10  WS-CUR-MM                PIC 9(2).
016700         10  WS-CUR-DD                PIC 9(2).
016800     05  WS-CURRENT-HHMMSSHH.
016900         10  WS-CUR-HH                PIC 9(2).
017000         10  WS-CUR-MI                PIC 9(2).
017100         10  WS-CUR-SS                PIC 9(2).
017200         10  WS-CUR-HS                PIC 9(2).
017300     05  WS-YR                        PIC S9(4)  COMP.
017400     05  WS-MO                        PIC S9(4)  COMP.
017500     05  WS-REM4                      PIC S9(4)  COMP.
017600     05  WS-REM100                    PIC S9(4)  COMP.
017700     05  WS-REM400                    PIC S9(4)  COMP.
017800     05  WS-DIVQUOT                    PIC S9(8)  COMP.
017900     05  WS-EPOCH-DAYS                PIC S9(8)  COMP.
018000     05  WS-EPOCH-TOD-SECS            PIC S9(8)  COMP.
018010     05  FILLER                       PIC X(4).
018100*
018200 01  WS-DAYS-IN-MONTH-LIT             PIC X(24)
018300        VALUE '312831303130313130313031'.
018400 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIT.
018500     05  WS-DAYS-IN-MONTH             PIC 9(2) OCCURS 12 TIMES.
018600*
018700 01  WS-RANDOM-WORK.
018800     05  WS-RANDOM-SEED               PIC S9(9)  COMP.
018900     05  WS-RANDOM-QUOT               PIC S9(9)  COMP.
019000     05  WS-RANDOM-DIGIT               PIC 9(1)   COMP.
019100     05  WS-RANDOM-CTR                PIC S9(4)  COMP.
019200     05  WS-ACCTNO-RANDOM-ACC         PIC 9(9).
019210     05  FILLER                       PIC X(4).
019300*
019400 01  WS-EMAIL-NOTIFICATION.
019500     05  WS-EMAIL-SUBJECT             PIC X(40)
019600            VALUE 'YOUR NEW ACCOUNT HAS BEEN OPENED'.
019700     05  WS-EMAIL-GREETING            PIC X(80).
019710     05  FILLER                       PIC X(10).
019800*
019900 01  WS-CARD-REQUEST.
020000     05  WS-CARD-ACCOUNT-ID           PIC S9(9)  COMP-3.
020100     05  WS-CARD-TYPE                 PIC X(10)  VALUE 'CREDIT'.
020200     05  WS-CARD-BRAND                PIC X(10)  VALUE 'VISA'.
020210     05  FILLER                       PIC X(10).
020300*
020400 PROCEDURE DIVISION.
020500*
020600 A010-MAIN-LINE.
020610     ADD 1 TO WS-RUN-SEQ-CTR.
020700     DISPLAY SPACES UPON CRT.
020800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
020900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
021000         INTO WS-EMPLOYEE-ID-X ACT-REQ-NAME WS-JOB.
021100     DISPLAY '* * * *  B E G I N   S E T A C 2 0 0 0'
021200         UPON CRT AT 1401.
021300     IF WS-EMPLOYEE-ID-X = SPACES OR ACT-REQ-NAME = SPACES
021400         DISPLAY '!!!! ENTER EMPLOYEE ID AND REQUEST FILE'
021500             UPON CRT AT 2301
021600         PERFORM REJECT-NO-EMPLOYEE-ID
021700         GO TO A010-MAIN-LINE-EXIT.
021800     OPEN INPUT  ACT-REQUEST-FILE
021900          I-O    ACCOUNT-MASTER-FILE
022000          I-O    COMPANY-MASTER-FILE
022100          INPUT  CUSTOMER-MASTER-FILE.
022200     PERFORM READ-REQUEST.
022300     PERFORM FIND-HIGH-RELATIVE-KEYS.
022400     PERFORM READ-CUSTOMER-OWNER.
022500     IF NOT WS-CUSTOMER-FOUND
022600         PERFORM REJECT-CUSTOMER-NOT-FOUND
022700         GO TO A010-MAIN-LINE-EXIT.
022800     IF WS-EMPLOYEE-ID = 0
022900         PERFORM REJECT-NO-EMPLOYEE-ID
023000         GO TO A010-MAIN-LINE-EXIT.
023100     PERFORM VALIDATE-TYPE-CURRENCY.
023200     IF WS-REJECTED
023300         PERFORM REJECT-RUN
023400         GO TO A010-MAIN-LINE-EXIT.
023500     PERFORM BUILD-ACM-RECORD.
023600     IF ACM-SUB-BUSINESS AND ACT1100-COMPANY-DATA-PRESENT
023700         PERFORM RESOLVE-COMPANY
023800         IF WS-REJECTED
023900             PERFORM REJECT-RUN
024000             GO TO A010-MAIN-LINE-EXIT.
024100     PERFORM APPLY-DEFAULT-AMTS.
024200     PERFORM CALCULATE-EPOCH-SECONDS.
024300     PERFORM SET-EXPIRATION-DATE.
024400     PERFORM GENERATE-ACCOUNT-NUMBER.
024500     PERFORM WRITE-ACM-RECORD.
024600     IF ACT1100-CREATE-CARD
024700         PERFORM BUILD-CARD-REQUEST.
024800     PERFORM BUILD-ACCOUNT-EMAIL.
024900     PERFORM END-RTN.
025000 A010-MAIN-LINE-EXIT.
025100     EXIT.
025200*
025300 READ-REQUEST.
025400     READ ACT-REQUEST-FILE
025500         AT END
025600             DISPLAY '!!!! NO REQUEST RECORD ON FILE'
025700                 UPON CRT AT 2301
025800             PERFORM REJECT-RUN
025900             GO TO A010-MAIN-LINE-EXIT.
026000     MOVE ACT-REQUEST-LINE TO ACT1100-REC.
026100*
026200* 10/02/97 CAS AC0203  HIGH-KEY SCAN REPLACES THE OLD SORTED-     AC0203  
026300*               TAPE MATCH -- WALK EACH RELATIVE FILE ONCE TO     AC0203  
026400*               FIND THE LAST RECORD NUMBER IN USE SO A NEW       AC0203  
026500*               RECORD CAN BE WRITTEN AT HIGH-KEY + 1.            AC0203  
026600 FIND-HIGH-RELATIVE-KEYS.
026700     MOVE 0 TO WS-ACM-HIGH-KEY WS-CMP-HIGH-KEY.
026800     MOVE 1 TO WS-ACM-RELKEY.
026900 FHRK-ACM-LOOP.
027000     READ ACCOUNT-MASTER-FILE
027100         INVALID KEY GO TO FHRK-ACM-LOOP-EXIT.
027200     MOVE WS-ACM-RELKEY TO WS-ACM-HIGH-KEY.
027300     ADD 1 TO WS-ACM-RELKEY.
027400     GO TO FHRK-ACM-LOOP.
027500 FHRK-ACM-LOOP-EXIT.
027600     MOVE 1 TO WS-CMP-RELKEY.
027700 FHRK-CMP-LOOP.
027800     READ COMPANY-MASTER-FILE
027900         INVALID KEY GO TO FHRK-CMP-LOOP-EXIT.
028000     MOVE WS-CMP-RELKEY TO WS-CMP-HIGH-KEY.
028100     ADD 1 TO WS-CMP-RELKEY.
028200     GO TO FHRK-CMP-LOOP.
028300 FHRK-CMP-LOOP-EXIT.
028400     EXIT.
028500*
028600 READ-CUSTOMER-OWNER.
028700     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.
028800     MOVE ACT1100-OWNER-ID TO WS-CST-RELKEY.
028900     READ CUSTOMER-MASTER-FILE
029000         INVALID KEY
029100             DISPLAY '!!!! OWNER NOT ON FILE' UPON CRT AT 2301
029200         NOT INVALID KEY
029300             MOVE 'Y' TO WS-CUSTOMER-FOUND-SW.
029400*
029500* 09/02/91 RTF AC0109  TYPE/CURRENCY EDIT.                        AC0109  
029600* 05/03/95 PNP AC0177  FOREIGN CURRENCY SUBTYPE EDIT TIGHTENED.   AC0177  
029700 VALIDATE-TYPE-CURRENCY.
029800     MOVE 'N' TO WS-REJECT-SW.
029900     MOVE SPACES TO WS-REJECT-MESSAGE.
030000     IF ACT1100-ACCOUNT-TYPE = '1' AND
030100             ACT1100-CURRENCY-CODE NOT = 'RSD'
030200         MOVE 'Y' TO WS-REJECT-SW
030300         MOVE 'INVALID ACCOUNT TYPE / CURRENCY COMBINATION'
030400             TO WS-REJECT-MESSAGE
030500     ELSE
030600     IF ACT1100-ACCOUNT-TYPE = '2' AND
030700             ACT1100-CURRENCY-CODE = 'RSD'
030800         MOVE 'Y' TO WS-REJECT-SW
030900         MOVE 'INVALID ACCOUNT TYPE / CURRENCY COMBINATION'
031000             TO WS-REJECT-MESSAGE.
031100*
031200 BUILD-ACM-RECORD.
031300     MOVE SPACES TO ACM-REC.
031400     MOVE ACT1100-OWNER-ID        TO ACM-OWNER-ID.
031500     MOVE WS-EMPLOYEE-ID          TO ACM-EMPLOYEE-ID.
031600     MOVE ACT1100-ACCOUNT-TYPE    TO ACM-ACCOUNT-TYPE.
031700     MOVE ACT1100-ACCOUNT-SUBTYPE TO ACM-ACCOUNT-SUBTYPE.
031800     MOVE ACT1100-CURRENCY-CODE   TO ACM-CURRENCY-TYPE.
031900     MOVE ACT1100-ACCOUNT-STATUS  TO ACM-ACCOUNT-STATUS.
032000     MOVE 'N' TO ACM-HAS-COMPANY-ID.
032100     MOVE 0   TO ACM-COMPANY-ID.
032200*
032300* 06/08/93 GMK AC0140  COMPANY OWNER CHECK.                       AC0140  
032400* 10/02/97 CAS AC0203  LINEAR-SCAN LOOKUP REPLACES SORTED TAPE.   AC0203  
032500 RESOLVE-COMPANY.
032600     MOVE 'N' TO WS-REJECT-SW.
032700     PERFORM READ-CMP-BY-NUMBER.
032800     IF NOT WS-COMPANY-FOUND
032900         PERFORM WRITE-NEW-COMPANY
033000     ELSE
033100         PERFORM CHECK-COMPANY-OWNER.
033200     IF NOT WS-REJECTED
033300         MOVE 'Y' TO ACM-HAS-COMPANY-ID
033400         MOVE CMP-COMPANY-ID TO ACM-COMPANY-ID.
033500*
033600 READ-CMP-BY-NUMBER.
033700     MOVE 'N' TO WS-COMPANY-FOUND-SW.
033800     MOVE 1 TO WS-CMP-RELKEY.
033900 RCBN-LOOP.
034000     IF WS-CMP-RELKEY > WS-CMP-HIGH-KEY
034100         GO TO RCBN-LOOP-EXIT.
034200     READ COMPANY-MASTER-FILE
034300         INVALID KEY GO TO RCBN-NEXT.
034400     IF CMP-COMPANY-NUMBER = ACT1100-COMPANY-NUMBER
034500         MOVE 'Y' TO WS-COMPANY-FOUND-SW
034600         GO TO RCBN-LOOP-EXIT.
034700 RCBN-NEXT.
034800     ADD 1 TO WS-CMP-RELKEY.
034900     GO TO RCBN-LOOP.
035000 RCBN-LOOP-EXIT.
035100     EXIT.
035200*
035300* NEW-COMPANY WRITE-UP -- WRITES A NEW COMPANY-MASTER RECORD,     AC0140  
035400* OWNER-ID SET TO THE REQUESTING CUSTOMER'S ID.                   AC0140  
035500 WRITE-NEW-COMPANY.
035600     ADD 1 TO WS-CMP-HIGH-KEY.
035700     MOVE WS-CMP-HIGH-KEY      TO WS-CMP-RELKEY.
035800     MOVE SPACES               TO CMP-REC.
035900     MOVE WS-CMP-HIGH-KEY      TO CMP-COMPANY-ID.
036000     MOVE ACT1100-COMPANY-NUMBER TO CMP-COMPANY-NUMBER.
036100     MOVE ACT1100-COMPANY-NAME   TO CMP-COMPANY-NAME.
036200     MOVE ACT1100-OWNER-ID        TO CMP-OWNER-ID.
036300     WRITE CMP-REC
036400         INVALID KEY
036500             DISPLAY '!!!! COMPANY WRITE FAILED' UPON CRT
036600                 AT 2301.
036700     MOVE 'Y' TO WS-COMPANY-FOUND-SW.
036800*
036900* 06/08/93 GMK AC0140  CUSTOMER MUST ALREADY OWN THE COMPANY.     AC0140  
037000 CHECK-COMPANY-OWNER.
037100     IF CMP-OWNER-ID NOT = ACT1100-OWNER-ID
037200         MOVE 'Y' TO WS-REJECT-SW
037300         MOVE 'CUSTOMER IS NOT THE OWNER OF THE COMPANY'
037400             TO WS-REJECT-MESSAGE.
037500*
037600* COMPANIES-BY-OWNER SCAN -- SUPPORTING READ, SCANS THE           AC0203  
037700* COMPANY FILE FOR EVERY RECORD OWNED BY A GIVEN CUSTOMER.  NOT   AC0203  
037800* NEEDED ON THE HAPPY PATH -- KEPT FOR THE OPERATOR INQUIRY JOB   AC0203  
037900* THAT SHARES THIS COPYBOOK SET.                                  AC0203  
038000 READ-CMP-BY-OWNER.
038100     MOVE 1 TO WS-CMP-RELKEY.
038200 RCBO-LOOP.
038300     IF WS-CMP-RELKEY > WS-CMP-HIGH-KEY
038400         GO TO RCBO-LOOP-EXIT.
038500     READ COMPANY-MASTER-FILE
038600         INVALID KEY GO TO RCBO-NEXT.
038700     IF CMP-OWNER-ID = ACT1100-OWNER-ID
038800         DISPLAY CMP-COMPANY-ID UPON CRT AT 0101.
038900 RCBO-NEXT.
039000     ADD 1 TO WS-CMP-RELKEY.
039100     GO TO RCBO-LOOP.
039200 RCBO-LOOP-EXIT.
039300     EXIT.
039400*
039500* ACCOUNTS-BY-COMPANY SCAN -- SUPPORTING READ,                    AC0203  
039600* SCANS THE ACCOUNT FILE FOR EVERY ACCOUNT LINKED TO A COMPANY.   AC0203  
039700 READ-ACM-BY-COMPANY.
039800     MOVE 1 TO WS-ACM-RELKEY.
039900 RABC-LOOP.
040000     IF WS-ACM-RELKEY > WS-ACM-HIGH-KEY
040100         GO TO RABC-LOOP-EXIT.
040200     READ ACCOUNT-MASTER-FILE
040300         INVALID KEY GO TO RABC-NEXT.
040400     IF ACM-COMPANY-ID = CMP-COMPANY-ID
040500         DISPLAY ACM-ACCOUNT-ID UPON CRT AT 0101.
040600 RABC-NEXT.
040700     ADD 1 TO WS-ACM-RELKEY.
040800     GO TO RABC-LOOP.
040900 RABC-LOOP-EXIT.
041000     EXIT.
041100*
041200* 04/17/92 EJ  AC0122  RESERVED-BALANCE FORCED TO 100.00.         AC0122  
041300* 03/26/02 GMK AC0340  DAILY/MONTHLY LIMIT DEFAULTS TO ZERO.      AC0340  
041400 APPLY-DEFAULT-AMTS.
041500     IF ACT1100-BALANCE-SUPPLIED = 'Y'
041600         MOVE ACT1100-BALANCE TO ACM-BALANCE
041700     ELSE
041800         MOVE 0 TO ACM-BALANCE.
041900     IF ACT1100-DAILY-LIMIT-SUPPLIED = 'Y'
042000         MOVE ACT1100-DAILY-LIMIT TO ACM-DAILY-LIMIT
042100     ELSE
042200         MOVE 0 TO ACM-DAILY-LIMIT.
042300     IF ACT1100-MONTHLY-LIMIT-SUPPLIED = 'Y'
042400         MOVE ACT1100-MONTHLY-LIMIT TO ACM-MONTHLY-LIMIT
042500     ELSE
042600         MOVE 0 TO ACM-MONTHLY-LIMIT.
042700     MOVE 100.00 TO ACM-RESERVED-BALANCE.
042800     MOVE 0 TO ACM-DAILY-SPENT.
042900     MOVE 0 TO ACM-MONTHLY-SPENT.
043000     MOVE 0 TO ACM-MONTHLY-MAINT-FEE.
043100*
043200* 11/30/92 EJ  AC0131  EPOCH-SECONDS TIMESTAMP.  NO INTRINSIC     AC0131  
043300* FUNCTIONS ON THIS COMPILER -- DAYS SINCE 1/1/1970 ARE WALKED    AC0131  
043400* A YEAR AT A TIME, THEN A MONTH AT A TIME, USING THE PACKED      AC0131  
043500* DAYS-IN-MONTH TABLE BELOW.                                      AC0131  
043600 CALCULATE-EPOCH-SECONDS.
043700     ACCEPT WS-CURRENT-YYYYMMDD FROM DATE YYYYMMDD.
043800     ACCEPT WS-CURRENT-HHMMSSHH FROM TIME.
043900     MOVE 0 TO WS-EPOCH-DAYS.
044000     PERFORM ACCUMULATE-YEAR-DAYS
044100         VARYING WS-YR FROM 1970 BY 1
044200         UNTIL WS-YR = WS-CUR-CCYY.
044300     MOVE WS-CUR-CCYY TO WS-YR.
044400     PERFORM TEST-LEAP-YEAR.
044500     PERFORM ACCUMULATE-MONTH-DAYS
044600         VARYING WS-MO FROM 1 BY 1
044700         UNTIL WS-MO = WS-CUR-MM.
044800     ADD WS-CUR-DD TO WS-EPOCH-DAYS.
044900     SUBTRACT 1 FROM WS-EPOCH-DAYS.
045000     MOVE WS-CUR-HH TO WS-EPOCH-TOD-SECS.
045100     MULTIPLY WS-EPOCH-TOD-SECS BY 3600
045200         GIVING WS-EPOCH-TOD-SECS.
045300     MULTIPLY WS-CUR-MI BY 60 GIVING WS-DIVQUOT.
045400     ADD WS-DIVQUOT TO WS-EPOCH-TOD-SECS.
045500     ADD WS-CUR-SS TO WS-EPOCH-TOD-SECS.
045600     MULTIPLY WS-EPOCH-DAYS BY 86400
045700         GIVING ACM-CREATED-DATE.
045800     ADD WS-EPOCH-TOD-SECS TO ACM-CREATED-DATE.
045900*
046000 ACCUMULATE-YEAR-DAYS.
046100     ADD 365 TO WS-EPOCH-DAYS.
046200     PERFORM TEST-LEAP-YEAR.
046300     IF WS-CUR-YEAR-IS-LEAP
046400         ADD 1 TO WS-EPOCH-DAYS.
046500*
046600 ACCUMULATE-MONTH-DAYS.
046700     ADD WS-DAYS-IN-MONTH (WS-MO) TO WS-EPOCH-DAYS.
046800     IF WS-MO = 2 AND WS-CUR-YEAR-IS-LEAP
046900         ADD 1 TO WS-EPOCH-DAYS.
047000*
047100 TEST-LEAP-YEAR.
047200     MOVE 'N' TO WS-CUR-YEAR-LEAP-SW.
047300     DIVIDE WS-YR BY 4 GIVING WS-DIVQUOT REMAINDER WS-REM4.
047400     DIVIDE WS-YR BY 100 GIVING WS-DIVQUOT REMAINDER WS-REM100.
047500     DIVIDE WS-YR BY 400 GIVING WS-DIVQUOT REMAINDER WS-REM400.
047600     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
047700         MOVE 'Y' TO WS-CUR-YEAR-LEAP-SW.
047800*
047900* 11/30/92 EJ  AC0131  4*365*24*60*60 = 126,144,000 SECONDS.      AC0131  
048000* NO LEAP-YEAR CORRECTION HERE -- FIXED 365-DAY YEAR BY DESIGN.   AC0131  
048100 SET-EXPIRATION-DATE.
048200     ADD 126144000 TO ACM-CREATED-DATE GIVING ACM-EXPIRATION-DATE.
048300*
048400* 02/14/94 GMK AC0148  ACCOUNT NUMBER GENERATOR.                  AC0148  
048500 GENERATE-ACCOUNT-NUMBER.
048600     MOVE SPACES TO ACM-ACCOUNT-NUMBER.
048700     MOVE '1110001' TO ACM-ACCTNO-BRANCH.
048800     MOVE WS-CUR-HH TO WS-DIVQUOT.
048900     MULTIPLY WS-DIVQUOT BY 360000 GIVING WS-RANDOM-SEED.
049000     MULTIPLY WS-CUR-MI BY 6000 GIVING WS-DIVQUOT.
049100     ADD WS-DIVQUOT TO WS-RANDOM-SEED.
049200     MULTIPLY WS-CUR-SS BY 100 GIVING WS-DIVQUOT.
049300     ADD WS-DIVQUOT TO WS-RANDOM-SEED.
049400     ADD WS-CUR-HS TO WS-RANDOM-SEED.
049500     ADD ACT1100-OWNER-ID TO WS-RANDOM-SEED.
049600     MOVE 0 TO WS-ACCTNO-RANDOM-ACC.
049700     PERFORM BUILD-RANDOM-DIGIT 9 TIMES.
049800     MOVE WS-ACCTNO-RANDOM-ACC TO ACM-ACCTNO-RANDOM-9.
049900     IF ACM-TYPE-CURRENT
050000         MOVE 1 TO ACM-ACCTNO-TYPE-DGT
050100     ELSE
050200         MOVE 2 TO ACM-ACCTNO-TYPE-DGT.
050300     EVALUATE TRUE
050400         WHEN ACM-SUB-PERSONAL MOVE 1 TO ACM-ACCTNO-SUB-DGT
050500         WHEN ACM-SUB-BUSINESS MOVE 2 TO ACM-ACCTNO-SUB-DGT
050600         WHEN ACM-SUB-SAVINGS  MOVE 3 TO ACM-ACCTNO-SUB-DGT
050700         WHEN ACM-SUB-PENSION  MOVE 4 TO ACM-ACCTNO-SUB-DGT
050800         WHEN ACM-SUB-YOUTH    MOVE 5 TO ACM-ACCTNO-SUB-DGT
050900         WHEN ACM-SUB-STUDENT  MOVE 6 TO ACM-ACCTNO-SUB-DGT
051000         WHEN ACM-SUB-STANDARD MOVE 7 TO ACM-ACCTNO-SUB-DGT
051100     END-EVALUATE.
051200*
051300 BUILD-RANDOM-DIGIT.
051400     MULTIPLY WS-RANDOM-SEED BY 31 GIVING WS-RANDOM-SEED.
051500     ADD 7 TO WS-RANDOM-SEED.
051600     DIVIDE WS-RANDOM-SEED BY 99991
051700         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
051800     DIVIDE WS-RANDOM-SEED BY 10
051900         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-DIGIT.
052000     MULTIPLY WS-ACCTNO-RANDOM-ACC BY 10
052100         GIVING WS-ACCTNO-RANDOM-ACC.
052200     ADD WS-RANDOM-DIGIT TO WS-ACCTNO-RANDOM-ACC.
052300*
052400 WRITE-ACM-RECORD.
052500     ADD 1 TO WS-ACM-HIGH-KEY.
052600     MOVE WS-ACM-HIGH-KEY TO WS-ACM-RELKEY.
052700     MOVE WS-ACM-HIGH-KEY TO ACM-ACCOUNT-ID.
052800     WRITE ACM-REC
052900         INVALID KEY
053000             DISPLAY '!!!! ACCOUNT WRITE FAILED' UPON CRT
053100                 AT 2301.
053200*
053300* 08/22/94 RTF AC0162  CARD-REQUEST TRIGGER RECORD -- CARD        AC0162  
053400* SUBSYSTEM ITSELF IS A SEPARATE JOB, THIS PROGRAM ONLY RAISES    AC0162  
053500* THE TRIGGER.                                                    AC0162  
053600 BUILD-CARD-REQUEST.
053700     MOVE ACM-ACCOUNT-ID TO WS-CARD-ACCOUNT-ID.
053800     IF WS-TEST-RUN-SWITCH
053900         DISPLAY 'TEST RUN -- CARD REQUEST NOT RELEASED'
054000             UPON CRT AT 1801
054100     ELSE
054200         DISPLAY 'CARD REQUEST ' WS-CARD-ACCOUNT-ID
054300             ' ' WS-CARD-TYPE ' ' WS-CARD-BRAND
054400             UPON CRT AT 1801.
054500*
054600* 08/22/94 RTF AC0162  ACCOUNT-OPENED E-MAIL TRIGGER RECORD.      AC0162  
054700 BUILD-ACCOUNT-EMAIL.
054800     STRING 'DEAR ' DELIMITED BY SIZE
054900            CST-FIRST-NAME DELIMITED BY SPACE
055000            ' ' DELIMITED BY SIZE
055100            CST-LAST-NAME DELIMITED BY SPACE
055200            ', YOUR ACCOUNT IS OPEN.' DELIMITED BY SIZE
055300         INTO WS-EMAIL-GREETING.
055400     IF WS-TEST-RUN-SWITCH
055500         DISPLAY 'TEST RUN -- EMAIL NOT RELEASED' UPON CRT
055600             AT 1901
055700     ELSE
055800         DISPLAY WS-EMAIL-SUBJECT UPON CRT AT 1901
055900         DISPLAY WS-EMAIL-GREETING UPON CRT AT 2001.
056000*
056100 REJECT-NO-EMPLOYEE-ID.
056200     DISPLAY '!!!! NO EMPLOYEE ID SUPPLIED -- NO ACCOUNT'
056300         UPON CRT AT 2401.
056400     PERFORM REJECT-RUN.
056500*
056600 REJECT-CUSTOMER-NOT-FOUND.
056700     DISPLAY '!!!! OWNER NOT FOUND -- NO ACCOUNT CREATED'
056800         UPON CRT AT 2401.
056900     PERFORM REJECT-RUN.
057000*
057100 REJECT-RUN.
057200     IF WS-REJECT-MESSAGE NOT = SPACES
057300         DISPLAY WS-REJECT-MESSAGE UPON CRT AT 2501.
057400     CLOSE ACT-REQUEST-FILE
057500           ACCOUNT-MASTER-FILE
057600           COMPANY-MASTER-FILE
057700           CUSTOMER-MASTER-FILE.
057800     STOP RUN.
057900*
058000 END-RTN.
058010     DISPLAY 'RUN SEQUENCE      ' WS-RUN-SEQ-CTR UPON CRT AT 0865.
058100     DISPLAY 'ACCOUNT CREATED -- ACCOUNT-ID' UPON CRT AT 0915.
058200     DISPLAY ACM-ACCOUNT-ID UPON CRT AT 0949.
058300     DISPLAY ACM-ACCOUNT-NUMBER UPON CRT AT 1049.
058400     CLOSE ACT-REQUEST-FILE
058500           ACCOUNT-MASTER-FILE
058600           COMPANY-MASTER-FILE
058700           CUSTOMER-MASTER-FILE.
058800     STOP RUN.
