000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/14/1994
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/14/1994
000300*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/14/1994
000400*----------------------------------------------------------------
000500* ACT1100-REC IS THE INCOMING ACCOUNT-OPEN REQUEST, ONE REQUEST
000600* PER RUN OF SETAC2000.  COPY THIS MEMBER INTO WORKING-STORAGE,
000700* NEVER INTO THE FILE SECTION -- THE REQUEST FILE IS READ AS
000800* PLAIN TEXT AND MOVED INTO ACT1100-REC A FIELD AT A TIME.
000900*----------------------------------------------------------------
001000 01 ACT1100-REC.
001100     05 ACT1100-OWNER-ID                PIC 9(9).
001200     05 ACT1100-CURRENCY-CODE           PIC X(3).
001300     05 ACT1100-ACCOUNT-TYPE            PIC X(1).
001400     05 ACT1100-ACCOUNT-SUBTYPE         PIC X(1).
001500     05 ACT1100-DAILY-LIMIT             PIC S9(9)V99.
001600     05 ACT1100-DAILY-LIMIT-SUPPLIED    PIC X(1).
001700     05 ACT1100-MONTHLY-LIMIT           PIC S9(9)V99.
001800     05 ACT1100-MONTHLY-LIMIT-SUPPLIED  PIC X(1).
001900     05 ACT1100-ACCOUNT-STATUS          PIC X(1).
002000     05 ACT1100-CREATE-CARD-FLAG        PIC X(1).
002100         88 ACT1100-CREATE-CARD         VALUE 'Y'.
002200         88 ACT1100-NO-CARD             VALUE 'N'.
002300     05 ACT1100-BALANCE                 PIC S9(9)V99.
002400     05 ACT1100-BALANCE-SUPPLIED        PIC X(1).
002500     05 ACT1100-HAS-COMPANY-DATA        PIC X(1).
002600         88 ACT1100-COMPANY-DATA-PRESENT  VALUE 'Y'.
002700*----------------------------------------------------------------
002800* COMPANY-DATA GROUP -- ONLY MEANINGFUL WHEN HAS-COMPANY-DATA='Y'
002900*----------------------------------------------------------------
003000     05 ACT1100-COMPANY-DATA.
003100         10 ACT1100-COMPANY-NUMBER      PIC X(20).
003200         10 ACT1100-COMPANY-NAME        PIC X(60).
003300     05 ACT1100-COMPANY-DATA-R REDEFINES ACT1100-COMPANY-DATA.
003400         10 ACT1100-COMPANY-BLANK-TEST  PIC X(1).
003500         10 FILLER                      PIC X(79).
003600*----------------------------------------------------------------
003700* EMPLOYEE-ID AND REQUEST-DATE ARRIVE ON THE COMMAND LINE (SEE
003800* WS-COMMAND-LINE IN SETAC2000) RATHER THAN IN THE REQUEST FILE,
003900* THE SAME WAY SETMB2000 TOOK ITS CLIENT NUMBER OFF THE COMMAND
004000* LINE INSTEAD OF OFF THE BILLING TAPE.
004100*----------------------------------------------------------------
004200     05 FILLER                          PIC X(48).
