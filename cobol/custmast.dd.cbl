000100*----------------------------------------------------------------
000200* CST-REC -- CUSTOMER-MASTER RECORD.  THIS SHOP DOES NOT OWN
000300* CUSTOMER DATA -- IT IS MAINTAINED BY THE USER SYSTEM AND COMES
000400* TO US AS A NIGHTLY RELATIVE-FILE EXTRACT, ONE RECORD PER OWNER
000500* ID.  SETAC2000 AND GETTR2000 BOTH READ IT KEYED, DYNAMIC, ON
000600* CST-CUSTOMER-ID -- NEVER WRITTEN BY EITHER PROGRAM.
000700*----------------------------------------------------------------
000800 01  CST-REC.
000900     05  CST-CUSTOMER-ID             PIC S9(9)   COMP-3.
001000     05  CST-NAME-FIELDS.
001100         10  CST-FIRST-NAME          PIC X(30).
001200         10  CST-LAST-NAME           PIC X(30).
001500     05  FILLER                      PIC X(40).
