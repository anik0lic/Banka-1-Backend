000100*----------------------------------------------------------------
000200* TRR-REC -- TRANSACTION-RESPONSE RECORD.  CARRIES EVERY TRN-REC
000300* FIELD PLUS THE SENDER/RECEIVER DISPLAY NAMES GETTR2000 BUILDS
000400* FROM THE CUSTOMER MASTER.  WRITTEN LINE SEQUENTIAL TO
000500* TRR-OUT-FILE, ONE PER SURVIVING TRANSACTION, IN READ ORDER --
000600* THIS EXTRACT IS NOT RE-SORTED BEFORE IT GOES OUT.
000700*----------------------------------------------------------------
000800 01  TRR-REC.
000900     05  TRR-TRANSACTION-ID          PIC S9(9)     COMP-3.
001000     05  TRR-FROM-ACCOUNT-ID         PIC S9(9)     COMP-3.
001100     05  TRR-TO-ACCOUNT-ID           PIC S9(9)     COMP-3.
001200     05  TRR-AMOUNT                  PIC S9(9)V99  COMP-3.
001300     05  TRR-CURRENCY-ID             PIC X(3).
001400     05  TRR-TIMESTAMP               PIC S9(11)    COMP-3.
001500     05  TRR-DESCRIPTION             PIC X(100).
001600     05  TRR-TRANSFER-ID             PIC S9(9)     COMP-3.
001700     05  TRR-LOAN-ID                 PIC S9(9)     COMP-3.
001800     05  TRR-BANK-ONLY-FLAG          PIC X(1).
001900     05  TRR-SENDER-NAME             PIC X(61).
002000     05  TRR-RECEIVER-NAME           PIC X(61).
002100     05  FILLER                      PIC X(20).
