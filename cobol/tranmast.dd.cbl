000100*----------------------------------------------------------------
000200* TRN-REC -- TRANSACTION-MASTER RECORD (THE POSTED LEDGER).
000300* GETTR2000 OPENS THIS SAME FILE TWICE UNDER TWO SELECTS --
000400* TRANS-FROM-FILE AND TRANS-TO-FILE -- AND READS EACH COPY
000500* SEQUENTIALLY END TO END, THE SAME WAY SETMB2000 TREATED ITS
000600* SINGLE BILLING TAPE AS A STRAIGHT SEQUENTIAL PASS.  THERE IS
000700* NO PHYSICAL KEY ON FROM-ACCOUNT-ID / TO-ACCOUNT-ID -- THE MATCH
000800* IS MADE IN WORKING-STORAGE AS EACH RECORD COMES IN.
000900*----------------------------------------------------------------
001000 01  TRN-REC.
001100     05  TRN-TRANSACTION-ID          PIC S9(9)     COMP-3.
001200     05  TRN-FROM-ACCOUNT-ID         PIC S9(9)     COMP-3.
001300     05  TRN-TO-ACCOUNT-ID           PIC S9(9)     COMP-3.
001400     05  TRN-AMOUNT                  PIC S9(9)V99  COMP-3.
001500     05  TRN-CURRENCY-ID             PIC X(3).
001600     05  TRN-TIMESTAMP               PIC S9(11)    COMP-3.
001700     05  TRN-DESCRIPTION             PIC X(100).
001800     05  TRN-DESCRIPTION-R REDEFINES TRN-DESCRIPTION.
001900         10  TRN-DESCRIPTION-LINE-1  PIC X(50).
002000         10  TRN-DESCRIPTION-LINE-2  PIC X(50).
002100     05  TRN-TRANSFER-ID             PIC S9(9)     COMP-3.
002200     05  TRN-LOAN-ID                 PIC S9(9)     COMP-3.
002300         88  TRN-NOT-A-LOAN-PAYMENT      VALUE 0.
002400     05  TRN-BANK-ONLY-FLAG          PIC X(1).
002500         88  TRN-IS-BANK-ONLY            VALUE 'Y'.
002600     05  FILLER                      PIC X(30).
