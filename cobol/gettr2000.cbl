000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GETTR2000.
000300 AUTHOR.        G. M. KOVACH.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - EDP DEPT.
000500 DATE-WRITTEN.  07/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL DP USE ONLY.
000800*----------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 07/19/94 GMK AC0163  ORIGINAL WRITE-UP.  STATEMENT-PRINT JOB    AC0163  
001200*               PULLED OFF A LEDGER ONE ACCOUNT AT A TIME FOR     AC0163  
001300*               TELLERS NEEDING A QUICK TRANSACTION HISTORY.      AC0163  
001400* 02/11/95 GMK AC0171  DUPLICATE-TRANSFER SUPPRESSION ADDED --    AC0171  
001500*               A TRANSFER BETWEEN TWO OF THE CUSTOMER'S OWN      AC0171  
001600*               ACCOUNTS WAS LISTING TWICE.                       AC0171  
001700* 09/14/95 PNP AC0179  BANK-ONLY FLAG EDIT -- TRANSACTIONS        AC0179  
001800*               FLAGGED BANK-ONLY NO LONGER PRINT UNLESS THE      AC0179  
001900*               ACCOUNT BEING QUERIED IS THE RSD HOUSE ACCOUNT.   AC0179  
002000* 06/05/96 PNP AC0191  SENDER/RECEIVER NAME LOOKUP ADDED SO THE   AC0191  
002100*               TELLER SCREEN CAN SHOW NAMES INSTEAD OF BARE      AC0191  
002200*               ACCOUNT NUMBERS.                                  AC0191  
002300* 11/21/96 PNP AC0196  LOAN-PAYMENT TEST WAS BACKWARDS -- FIXED   AC0196  
002400*               TRN-NOT-A-LOAN-PAYMENT 88-LEVEL.                  AC0196  
002500* 12/09/98 CAS AC0298  Y2K -- CST-CUSTOMER-ID AND TRN-TIMESTAMP   AC0298  
002600*               ARE COMP-3 NUMERICS, NOT 2-DIGIT YEAR FIELDS.     AC0298  
002700*               NO CENTURY WINDOW LOGIC WAS EVER NEEDED HERE.     AC0298  
002800*               VERIFIED AGAINST THE 2000 TEST DECK.              AC0298  
002900* 03/02/01 CAS AC0332  RSD-HOUSE-ACCOUNT-ID WAS SCATTERED AS A    AC0332  
003000*               LITERAL IN THREE PLACES -- PULLED INTO THE ONE    AC0332  
003100*               NAMED CONSTANT WS-HOUSE-ACCOUNT-ID SO THE NEXT    AC0332  
003200*               RECOMPILE ONLY TOUCHES ONE LINE.                  AC0332  
003210* 06/16/03 CAS AC0351  BANK-ONLY VISIBILITY TEST REWROTE -- IT    AC0351  
003220*               WAS COMPARING THE QUERIED ACCOUNT-ID TO THE       AC0351  
003230*               HOUSE ACCOUNT-ID DIRECTLY INSTEAD OF COMPARING    AC0351  
003240*               THE TWO ACCOUNTS' OWNER-IDs.  SEE A010.           AC0351  
003250* 06/23/03 CAS AC0352  SENDER-NAME/RECEIVER-NAME WERE COMING      AC0352  
003260*               OUT "FIRST" + PADDING + "LAST" INSTEAD OF A       AC0352  
003270*               SINGLE-SPACE JOIN.  F070 NOW USES THE SAME        AC0352  
003280*               STRING TECHNIQUE AS SETAC2000'S EMAIL BUILD.      AC0352  
003290* 08/04/03 CAS AC0355  RUN-SEQUENCE COUNTER ADDED -- DISPLAYED    AC0355  
003295*               ON THE TRAILER LINE SO THE OPERATOR CONSOLE LOG   AC0355  
003298*               CAN BE TIED BACK TO THE JOB LOG.                  AC0355  
003300*----------------------------------------------------------------
003400*
003500* THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/2001
003600* THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/2001
003700*
003800* PURPOSE -- GIVEN AN ACCOUNT-ID ON THE COMMAND LINE, WALKS THE
003900* TRANSACTION-MASTER LEDGER TWICE -- ONCE LOOKING FOR TRANSFERS
004000* OUT (FROM-ACCOUNT-ID MATCHES) AND ONCE FOR TRANSFERS IN
004100* (TO-ACCOUNT-ID MATCHES) -- BUILDS A SINGLE DE-DUPED, FILTERED,
004200* NAME-ENRICHED EXTRACT AND WRITES IT TO TRR-OUT-FILE FOR THE
004300* TELLER STATEMENT-PRINT JOB THAT RUNS RIGHT BEHIND THIS ONE.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS ALL-DIGITS IS '0' THRU '9'
005000     UPSI-0 IS WS-TEST-RUN-SWITCH.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400* /users/public/acctmast.dat
005500     SELECT ACCOUNT-MASTER-FILE ASSIGN TO DYNAMIC ACM-MAST-PATH
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE IS DYNAMIC
005800            RELATIVE KEY IS WS-ACM-RELKEY.
005900* /users/public/tranmast.dat -- SAME PHYSICAL FILE, TWO SELECTS
006000     SELECT TRANS-FROM-FILE ASSIGN TO DYNAMIC TRN-MAST-PATH
006100            ORGANIZATION RECORD SEQUENTIAL.
006200     SELECT TRANS-TO-FILE ASSIGN TO DYNAMIC TRN-MAST-PATH
006300            ORGANIZATION RECORD SEQUENTIAL.
006400* /users/public/custmast.dat
006500     SELECT CUSTOMER-MASTER-FILE ASSIGN TO DYNAMIC CST-MAST-PATH
006600            ORGANIZATION IS RELATIVE
006700            ACCESS MODE IS DYNAMIC
006800            RELATIVE KEY IS WS-CST-RELKEY.
006900* /users/public/tranresp.dat
007000     SELECT TRR-OUT-FILE ASSIGN TO DYNAMIC TRR-OUT-PATH
007100            ORGANIZATION RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  ACCOUNT-MASTER-FILE
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS ACM-REC.
008000     COPY 'actmast.dd.cbl'.
008100*
008200 FD  TRANS-FROM-FILE
008300     RECORD CONTAINS 171 CHARACTERS
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS TRN-FROM-REC.
008600 01  TRN-FROM-REC                    PIC X(171).
008700*
008800 FD  TRANS-TO-FILE
008900     RECORD CONTAINS 171 CHARACTERS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS TRN-TO-REC.
009200 01  TRN-TO-REC                      PIC X(171).
009300*
009400 FD  CUSTOMER-MASTER-FILE
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS CST-REC.
009700     COPY 'custmast.dd.cbl'.
009800*
009900 FD  TRR-OUT-FILE
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS TRR-REC.
010200     COPY 'tranresp.dd.cbl'.
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600     COPY 'tranmast.dd.cbl'.
010700*
010800 01  WS-PATHS.
010900     05  ACM-MAST-PATH.
011000         10  FILLER                  PIC X(14)
011100                VALUE '/users/public/'.
011200         10  FILLER                  PIC X(64)
011300                VALUE 'acctmast.dat'.
011400     05  TRN-MAST-PATH.
011500         10  FILLER                  PIC X(14)
011600                VALUE '/users/public/'.
011700         10  FILLER                  PIC X(64)
011800                VALUE 'tranmast.dat'.
011900     05  CST-MAST-PATH.
012000         10  FILLER                  PIC X(14)
012100                VALUE '/users/public/'.
012200         10  FILLER                  PIC X(64)
012300                VALUE 'custmast.dat'.
012400     05  TRR-OUT-PATH.
012500         10  FILLER                  PIC X(14)
012600                VALUE '/users/public/'.
012700         10  TRR-OUT-NAME            PIC X(64).
012800*
012900 01  WS-COMMAND-LINE                 PIC X(100).
012910*
012920* 08/04/03 CAS AC0355  RUN-SEQUENCE COUNTER ADDED SO THE OPERATOR   AC0355
012930*     CONSOLE LOG CAN BE MATCHED BACK TO THE JOB LOG ENTRY FOR      AC0355
012940*     THIS SUBMISSION -- ONE REQUEST PER RUN, SO THIS IS ALWAYS 1,  AC0355
012950*     BUT IT IS CARRIED AS ITS OWN 77-LEVEL THE WAY THE OLD         AC0355
012960*     TTY-CONSOLE JOBS ALWAYS COUNTED A RUN.                        AC0355
012970 77  WS-RUN-SEQ-CTR                  PIC S9(4)  COMP  VALUE 0.
013000 01  WS-QUERY-ACCOUNT-ID-X           PIC X(9).
013100 01  WS-QUERY-ACCOUNT-ID-X-R REDEFINES WS-QUERY-ACCOUNT-ID-X.
013200     05  WS-QUERY-ACCOUNT-ID          PIC S9(9) COMP-3.
013300*
013400* 03/02/01 CAS AC0332  HOUSE ACCOUNT ID -- ONE NAMED CONSTANT.    AC0332  
013410*     USED ONLY TO LOCATE THE RSD HOUSE ACCOUNT'S OWN RECORD SO   AC0332  
013420*     ITS OWNER-ID CAN BE PULLED -- SEE WS-OWNER-COMPARE BELOW.   AC0332  
013500 01  WS-HOUSE-ACCOUNT-ID              PIC S9(9) COMP-3 VALUE 1.
013510*
013520 01  WS-OWNER-COMPARE.
013530     05  WS-QUERY-OWNER-ID            PIC S9(9) COMP-3 VALUE 0.
013540     05  WS-HOUSE-OWNER-ID            PIC S9(9) COMP-3 VALUE 0.
013550     05  FILLER                       PIC X(4).
013600*
013700 01  WS-SWITCHES.
013800     05  WS-FROM-EOF-SW               PIC X(1)   VALUE 'N'.
013900         88  WS-FROM-EOF                  VALUE 'Y'.
014000     05  WS-TO-EOF-SW                 PIC X(1)   VALUE 'N'.
014100         88  WS-TO-EOF                    VALUE 'Y'.
014200     05  WS-ACCOUNT-FOUND-SW          PIC X(1)   VALUE 'N'.
014300         88  WS-ACCOUNT-FOUND             VALUE 'Y'.
014400     05  WS-BANK-OWNED-SW             PIC X(1)   VALUE 'N'.
014500         88  WS-ACCOUNT-IS-BANK-OWNED     VALUE 'Y'.
014600     05  WS-WRITE-THIS-ONE-SW         PIC X(1)   VALUE 'Y'.
014700         88  WS-WRITE-THIS-ONE            VALUE 'Y'.
014710     05  FILLER                       PIC X(4).
014800*
014900 01  WS-RELATIVE-KEYS.
015000     05  WS-ACM-RELKEY                PIC S9(9)  COMP.
015100     05  WS-CST-RELKEY                PIC S9(9)  COMP.
015110     05  FILLER                       PIC X(4).
015200*
015300 01  WS-WORK-COUNTERS.
015400     05  WS-FROM-COUNT                PIC S9(7)  COMP-3 VALUE 0.
015500     05  WS-TO-COUNT                  PIC S9(7)  COMP-3 VALUE 0.
015600     05  WS-WRITTEN-COUNT             PIC S9(7)  COMP-3 VALUE 0.
015700     05  WS-SEEN-TRANSFER-TBL-IX      PIC S9(4)  COMP  VALUE 0.
015800     05  WS-SEEN-TRANSFER-MAX         PIC S9(4)  COMP  VALUE 500.
015900     05  WS-SEEN-SUB                  PIC S9(4)  COMP.
015910     05  FILLER                       PIC X(4).
016000*
016100 01  WS-SEEN-TRANSFER-TABLE.
016200     05  WS-SEEN-TRANSFER-ID OCCURS 500 TIMES
016300                PIC S9(9) COMP-3 VALUE 0.
016400*
016500 01  WS-NAME-WORK.
016600     05  WS-SENDER-NAME               PIC X(61).
016610     05  FILLER                       PIC X(4).
016700*
016800 PROCEDURE DIVISION.
016900*
017000 A010-MAIN-LINE.
017010     ADD 1 TO WS-RUN-SEQ-CTR.
017100     DISPLAY SPACES UPON CRT.
017200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
017400         INTO WS-QUERY-ACCOUNT-ID-X TRR-OUT-NAME.
017500     DISPLAY '* * * *  B E G I N   G E T T R 2 0 0 0'
017600         UPON CRT AT 1401.
017700     IF WS-QUERY-ACCOUNT-ID-X = SPACES
017800         DISPLAY '!!!! ENTER ACCOUNT-ID AND OUTPUT FILE'
017900             UPON CRT AT 2301
018000         GO TO A010-MAIN-LINE-EXIT.
018100     OPEN INPUT ACCOUNT-MASTER-FILE
018200          INPUT TRANS-FROM-FILE
018300          INPUT TRANS-TO-FILE
018400          INPUT CUSTOMER-MASTER-FILE
018500          OUTPUT TRR-OUT-FILE.
018600     MOVE WS-QUERY-ACCOUNT-ID TO WS-ACM-RELKEY.
018700     READ ACCOUNT-MASTER-FILE
018800         INVALID KEY
018900             DISPLAY '!!!! ACCOUNT NOT ON FILE' UPON CRT
019000                 AT 2301
019100         NOT INVALID KEY
019200             MOVE 'Y' TO WS-ACCOUNT-FOUND-SW.
019300     IF NOT WS-ACCOUNT-FOUND
019400         PERFORM END-RTN
019500         GO TO A010-MAIN-LINE-EXIT.
019600     MOVE ACM-OWNER-ID TO WS-QUERY-OWNER-ID.                              
019605*                                                                         
019610* 06/16/03 CAS AC0351  BANK-ONLY TEST REWRITTEN -- COMPARES       AC0351  
019615*     THE QUERIED ACCOUNT'S OWNER-ID AGAINST THE RSD HOUSE        AC0351  
019620*     ACCOUNT'S OWNER-ID, NOT ACCOUNT-ID TO ACCOUNT-ID --         AC0351  
019625*     ANY OTHER ACCOUNT THE BANK ITSELF OWNS NOW SEES ITS         AC0351  
019630*     OWN BANK-ONLY TRANSACTIONS, NOT JUST THE HOUSE ACCOUNT.     AC0351  
019640     MOVE 'N' TO WS-BANK-OWNED-SW.                                        
019645     MOVE WS-HOUSE-ACCOUNT-ID TO WS-ACM-RELKEY.                           
019650     READ ACCOUNT-MASTER-FILE                                             
019655         INVALID KEY                                                      
019660             DISPLAY '!!!! RSD HOUSE ACCOUNT NOT ON FILE'                 
019665                 UPON CRT AT 2351                                         
019670         NOT INVALID KEY                                                  
019675             MOVE ACM-OWNER-ID TO WS-HOUSE-OWNER-ID.                      
019680     IF WS-QUERY-OWNER-ID = WS-HOUSE-OWNER-ID                             
019685         MOVE 'Y' TO WS-BANK-OWNED-SW.                                    
019900     PERFORM B020-PROCESS-FROM-SIDE THRU B020-EXIT.
020000     PERFORM B030-PROCESS-TO-SIDE THRU B030-EXIT.
020100     DISPLAY 'FROM-SIDE READ    ' WS-FROM-COUNT UPON CRT AT 0915.
020200     DISPLAY 'TO-SIDE READ      ' WS-TO-COUNT   UPON CRT AT 0965.
020300     DISPLAY 'RECORDS WRITTEN   ' WS-WRITTEN-COUNT
020400         UPON CRT AT 1015.
020500     PERFORM END-RTN.
020600 A010-MAIN-LINE-EXIT.
020700     EXIT.
020800*
020900* 02/11/95 GMK AC0171  FROM-SIDE PASS -- EVERY TRANSACTION WHERE  AC0171  
021000* OUR ACCOUNT IS THE SENDER.  CLASSIC READ-UNTIL-AT-END LOOP,     AC0171  
021100* GO TO OUT OF THE AT-END CLAUSE, THE SAME SHAPE AS THE OLD       AC0171  
021200* BILLING-TAPE SCAN THIS SHOP HAS ALWAYS USED.                    AC0171  
021300 B020-PROCESS-FROM-SIDE.
021400     MOVE 'N' TO WS-FROM-EOF-SW.
021500 B020-READ-LOOP.
021600     READ TRANS-FROM-FILE
021700         AT END
021800             MOVE 'Y' TO WS-FROM-EOF-SW
021900             GO TO B020-EXIT.
022000     ADD 1 TO WS-FROM-COUNT.
022100     MOVE TRN-FROM-REC TO TRN-REC.
022200     IF TRN-FROM-ACCOUNT-ID NOT = WS-QUERY-ACCOUNT-ID
022300         GO TO B020-READ-LOOP.
022400     PERFORM C040-APPLY-FILTERS-AND-WRITE THRU C040-EXIT.
022500     GO TO B020-READ-LOOP.
022600 B020-EXIT.
022700     EXIT.
022800*
022900* 02/11/95 GMK AC0171  TO-SIDE PASS -- EVERY TRANSACTION WHERE    AC0171  
023000* OUR ACCOUNT IS THE RECEIVER.  A TRANSFER BETWEEN TWO OF THE     AC0171  
023100* SAME CUSTOMER'S OWN ACCOUNTS WOULD MATCH BOTH PASSES -- THE     AC0171  
023200* SEEN-TRANSFER TABLE IN C040 STOPS IT FROM LISTING TWICE.        AC0171  
023300 B030-PROCESS-TO-SIDE.
023400     MOVE 'N' TO WS-TO-EOF-SW.
023500 B030-READ-LOOP.
023600     READ TRANS-TO-FILE
023700         AT END
023800             MOVE 'Y' TO WS-TO-EOF-SW
023900             GO TO B030-EXIT.
024000     ADD 1 TO WS-TO-COUNT.
024100     MOVE TRN-TO-REC TO TRN-REC.
024200     IF TRN-TO-ACCOUNT-ID NOT = WS-QUERY-ACCOUNT-ID
024300         GO TO B030-READ-LOOP.
024400     PERFORM C040-APPLY-FILTERS-AND-WRITE THRU C040-EXIT.
024500     GO TO B030-READ-LOOP.
024600 B030-EXIT.
024700     EXIT.
024800*
024900* 09/14/95 PNP AC0179  BANK-ONLY EDIT.                            AC0179  
025000* 02/11/95 GMK AC0171  DUPLICATE-TRANSFER SUPPRESSION.            AC0171  
025100 C040-APPLY-FILTERS-AND-WRITE.
025200     MOVE 'Y' TO WS-WRITE-THIS-ONE-SW.
025300    IF TRN-IS-BANK-ONLY AND NOT WS-ACCOUNT-IS-BANK-OWNED                  
025400         MOVE 'N' TO WS-WRITE-THIS-ONE-SW.
025500     IF WS-WRITE-THIS-ONE
025600         PERFORM D050-CHECK-SEEN-TRANSFER THRU D050-EXIT.
025700     IF WS-WRITE-THIS-ONE
025800         PERFORM E060-ENRICH-AND-WRITE THRU E060-EXIT.
025900 C040-EXIT.
026000     EXIT.
026100*
026200 D050-CHECK-SEEN-TRANSFER.
026300     MOVE 1 TO WS-SEEN-SUB.
026400 D050-SCAN-LOOP.
026500     IF WS-SEEN-SUB > WS-SEEN-TRANSFER-TBL-IX
026600         GO TO D050-SCAN-LOOP-EXIT.
026700     IF WS-SEEN-TRANSFER-ID (WS-SEEN-SUB) = TRN-TRANSACTION-ID
026800         MOVE 'N' TO WS-WRITE-THIS-ONE-SW
026900         GO TO D050-SCAN-LOOP-EXIT.
027000     ADD 1 TO WS-SEEN-SUB.
027100     GO TO D050-SCAN-LOOP.
027200 D050-SCAN-LOOP-EXIT.
027300     IF WS-WRITE-THIS-ONE AND
027400             WS-SEEN-TRANSFER-TBL-IX < WS-SEEN-TRANSFER-MAX
027500         ADD 1 TO WS-SEEN-TRANSFER-TBL-IX
027600         MOVE TRN-TRANSACTION-ID TO
027700             WS-SEEN-TRANSFER-ID (WS-SEEN-TRANSFER-TBL-IX).
027800 D050-EXIT.
027900     EXIT.
028000*
028100* 06/05/96 PNP AC0191  SENDER/RECEIVER NAME ENRICHMENT.  BOTH     AC0191  
028200* ACCOUNT-MASTER AND CUSTOMER-MASTER ARE READ KEYED -- SENDER AND AC0191  
028300* RECEIVER ACCOUNT-IDs ARE NOT NECESSARILY THE ACCOUNT WE OPENED  AC0191  
028400* WITH, SO THE ACM-RELKEY FROM A010 CANNOT BE REUSED HERE.        AC0191  
028500 E060-ENRICH-AND-WRITE.
028600     MOVE SPACES TO TRR-REC.
028700     MOVE TRN-TRANSACTION-ID  TO TRR-TRANSACTION-ID.
028800     MOVE TRN-FROM-ACCOUNT-ID TO TRR-FROM-ACCOUNT-ID.
028900     MOVE TRN-TO-ACCOUNT-ID   TO TRR-TO-ACCOUNT-ID.
029000     MOVE TRN-AMOUNT          TO TRR-AMOUNT.
029100     MOVE TRN-CURRENCY-ID     TO TRR-CURRENCY-ID.
029200     MOVE TRN-TIMESTAMP       TO TRR-TIMESTAMP.
029300     MOVE TRN-DESCRIPTION     TO TRR-DESCRIPTION.
029400     MOVE TRN-TRANSFER-ID     TO TRR-TRANSFER-ID.
029500     MOVE TRN-LOAN-ID         TO TRR-LOAN-ID.
029600     MOVE TRN-BANK-ONLY-FLAG  TO TRR-BANK-ONLY-FLAG.
029700     MOVE TRN-FROM-ACCOUNT-ID TO WS-ACM-RELKEY.
029800     PERFORM F070-LOOKUP-NAME-BY-ACCOUNT THRU F070-EXIT.
029900     MOVE WS-SENDER-NAME TO TRR-SENDER-NAME.
030000     MOVE TRN-TO-ACCOUNT-ID TO WS-ACM-RELKEY.
030100     PERFORM F070-LOOKUP-NAME-BY-ACCOUNT THRU F070-EXIT.
030200     MOVE WS-SENDER-NAME TO TRR-RECEIVER-NAME.
030300     WRITE TRR-REC.
030400     ADD 1 TO WS-WRITTEN-COUNT.
030500 E060-EXIT.
030600     EXIT.
030700*
030710* 06/23/03 CAS AC0352  NAME WAS A RAW CONCATENATION OF THE        AC0352  
030720*     30-BYTE FIRST/LAST NAME FIELDS -- CAME OUT "FIRST" +        AC0352  
030730*     26 SPACES + "LAST" + 25 SPACES.  NOW STRINGS THE TWO        AC0352  
030740*     FIELDS TOGETHER WITH ONE SPACE BETWEEN THEM.                AC0352  
030800 F070-LOOKUP-NAME-BY-ACCOUNT.
030900     MOVE SPACES TO WS-SENDER-NAME.
031000     READ ACCOUNT-MASTER-FILE
031100         INVALID KEY
031200             MOVE 'UNKNOWN ACCOUNT' TO WS-SENDER-NAME
031300             GO TO F070-EXIT.
031400     MOVE ACM-OWNER-ID TO WS-CST-RELKEY.
031500     READ CUSTOMER-MASTER-FILE
031600         INVALID KEY
031700             MOVE 'UNKNOWN CUSTOMER' TO WS-SENDER-NAME
031800             GO TO F070-EXIT.
031810    STRING CST-FIRST-NAME DELIMITED BY SPACE                              
031820           ' ' DELIMITED BY SIZE                                          
031830           CST-LAST-NAME DELIMITED BY SPACE                               
031840        INTO WS-SENDER-NAME.                                              
032000 F070-EXIT.
032100     EXIT.
032200*
032300 END-RTN.
032310     DISPLAY 'RUN SEQUENCE      ' WS-RUN-SEQ-CTR UPON CRT AT 1065.
032400     CLOSE ACCOUNT-MASTER-FILE
032500           TRANS-FROM-FILE
032600           TRANS-TO-FILE
032700           CUSTOMER-MASTER-FILE
032800           TRR-OUT-FILE.
032900     STOP RUN.
