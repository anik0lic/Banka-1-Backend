000100*----------------------------------------------------------------
000200* ACM-REC -- ACCOUNT-MASTER RECORD.  ONE RECORD PER OPEN ACCOUNT.
000300* FILE IS CARRIED RELATIVE, ACCESS DYNAMIC, KEYED ON ACM-ACCOUNT-
000400* ID (WS-ACM-RELKEY IN THE CALLING PROGRAM).  THE LOOKUP BY
000500* ACM-COMPANY-ID (READ-ACM-BY-COMPANY IN SETAC2000) IS NOT A
000600* PHYSICAL ALTERNATE INDEX -- IT IS A LINEAR SCAN OF THE FILE
000700* FROM RECORD 1, THE SAME WAY SETMB2000 SCANNED ITS BILLING TAPE
000800* SEQUENTIALLY LOOKING FOR A CLIENT MATCH.
000900*----------------------------------------------------------------
001000 01  ACM-REC.
001100     05  ACM-KEY-FIELDS.
001200         10  ACM-ACCOUNT-ID          PIC S9(9)     COMP-3.
001300         10  ACM-ACCOUNT-NUMBER      PIC X(20).
001400         10  ACM-ACCOUNT-NUMBER-R REDEFINES ACM-ACCOUNT-NUMBER.
001500             15  ACM-ACCTNO-BRANCH   PIC X(7).
001600             15  ACM-ACCTNO-RANDOM-9 PIC 9(9).
001700             15  ACM-ACCTNO-TYPE-DGT PIC 9(1).
001800             15  ACM-ACCTNO-SUB-DGT  PIC 9(1).
001900             15  FILLER              PIC X(2).
002000     05  ACM-OWNERSHIP.
002100         10  ACM-OWNER-ID            PIC S9(9)     COMP-3.
002200         10  ACM-EMPLOYEE-ID         PIC S9(9)     COMP-3.
002300         10  ACM-COMPANY-ID          PIC S9(9)     COMP-3.
002400         10  ACM-HAS-COMPANY-ID      PIC X(1).
002500             88  ACM-IS-BUSINESS-ACCT    VALUE 'Y'.
002600             88  ACM-NO-COMPANY-LINK     VALUE 'N'.
002700     05  ACM-CLASSIFICATION.
002800         10  ACM-ACCOUNT-TYPE        PIC X(1).
002900             88  ACM-TYPE-CURRENT        VALUE '1'.
003000             88  ACM-TYPE-FOREIGN-CUR    VALUE '2'.
003100         10  ACM-ACCOUNT-SUBTYPE     PIC X(1).
003200             88  ACM-SUB-PERSONAL        VALUE '1'.
003300             88  ACM-SUB-BUSINESS        VALUE '2'.
003400             88  ACM-SUB-SAVINGS         VALUE '3'.
003500             88  ACM-SUB-PENSION         VALUE '4'.
003600             88  ACM-SUB-YOUTH           VALUE '5'.
003700             88  ACM-SUB-STUDENT         VALUE '6'.
003800             88  ACM-SUB-STANDARD        VALUE '7'.
003900         10  ACM-CURRENCY-TYPE       PIC X(3).
004000         10  ACM-ACCOUNT-STATUS      PIC X(1).
004100     05  ACM-MONEY-FIELDS.
004200         10  ACM-BALANCE             PIC S9(9)V99  COMP-3.
004300         10  ACM-RESERVED-BALANCE    PIC S9(9)V99  COMP-3.
004400         10  ACM-DAILY-LIMIT         PIC S9(9)V99  COMP-3.
004500         10  ACM-MONTHLY-LIMIT       PIC S9(9)V99  COMP-3.
004600         10  ACM-DAILY-SPENT         PIC S9(9)V99  COMP-3.
004700         10  ACM-MONTHLY-SPENT       PIC S9(9)V99  COMP-3.
004800         10  ACM-MONTHLY-MAINT-FEE   PIC S9(9)V99  COMP-3.
004900     05  ACM-DATE-FIELDS.
005000         10  ACM-CREATED-DATE        PIC S9(11)    COMP-3.
005100         10  ACM-EXPIRATION-DATE     PIC S9(11)    COMP-3.
005200     05  FILLER                      PIC X(40).
